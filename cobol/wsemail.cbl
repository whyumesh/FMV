000010*
000020* WSEMAIL.CBL
000030*
000040*----------------------------------------------------------------
000050*    WORKING-STORAGE used by PLGENERAL.CBL to build the
000060*    normalized e-mail match key shared by FMVCAL and FMVCALNEW.
000070*
000080*    Variable received from the calling paragraph:
000090*       EMAIL-NORM-INPUT   ---  raw e-mail as read from the file
000100*
000110*    Variable returned to the calling paragraph:
000120*       EMAIL-NORM-OUTPUT  ---  trimmed, lower-cased e-mail,
000130*                               left-justified, space filled
000140*----------------------------------------------------------------
000150* 1997-11-04 RJG  WRITTEN FOR THE DVL/CV MATCH-MERGE CONVERSION.
000160* 1998-12-01 RJG  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK.
000170* 2003-06-17 MPK  CR-1183 ADDED CHARACTER TABLE FOR TRACE DUMP.
000180*----------------------------------------------------------------
000190*
000200 01  EMAIL-NORM-INPUT              PIC X(50).
000210 01  EMAIL-NORM-OUTPUT             PIC X(50).
000220*
000230 01  EMAIL-NORM-WORK-AREA.
000240     05  EMAIL-NORM-WORK           PIC X(50).
000250     05  FILLER                    PIC X(04).
000260*
000270*    Character table redefining the work area so the trim and
000280*    fold routine in PLGENERAL.CBL can walk the e-mail one
000290*    column at a time the way the old compilers made us do it
000300*    before intrinsic functions came along.
000310*
000320 01  EMAIL-NORM-WORK-CHARS REDEFINES EMAIL-NORM-WORK-AREA.
000330     05  EMAIL-NORM-CHAR           PIC X OCCURS 50 TIMES.
000340     05  FILLER                    PIC X(04).
000350*
000360 77  EMAIL-NORM-LENGTH             PIC 9(02)  COMP.
000370 77  EMAIL-NORM-FIRST-COL          PIC 9(02)  COMP.
000380 77  EMAIL-NORM-SUB                PIC 9(02)  COMP.
000390 77  EMAIL-NORM-OUT-SUB            PIC 9(02)  COMP.
