000010*
000020* FDFMV.CBL
000030*----------------------------------------------------------------
000040*    FD and record layout for the FMV Calculator master.
000050*    FMV-DVL-CODE and FMV-EMAIL are the two skip-existing keys
000060*    checked by FMVCALNEW before a candidate row is appended.
000070*
000080*    FMV-NAME          doctor name.
000090*    FMV-DVL-CODE      dedupe key 1.
000100*    FMV-EMAIL         dedupe key 2 (normalized).
000110*    FMV-YEARS-EXP     blank in the FMVCAL unit, CV-YEARS-EXP
000120*                      in the FMVCALNEW unit.
000130*    FMV-CLINICAL-EXP  survey fields, see FDCV.CBL mapping.
000140*    FMV-LEADERSHIP        thru
000150*    FMV-GEO-REACH         FMV-SPEAKING are held as a single
000160*    FMV-ACAD-POSITION     contiguous block of eight X(30)
000170*    FMV-ADDL-EDU          fields (FMV-SURVEY-FIELD below) so
000180*    FMV-RESEARCH-EXP      a trace dump can walk them without
000190*    FMV-PUBLICATION       eight separate DISPLAY statements.
000200*    FMV-SPEAKING
000210*    FMV-TIER-TYPE     blank in the FMVCAL unit, DVL-TIER-TYPE
000220*                      in the FMVCALNEW unit.
000230*----------------------------------------------------------------
000240* 1997-11-04 RJG  WRITTEN.
000250* 2003-06-17 MPK  CR-1183 ADDED SURVEY-FIELD TABLE FOR UPSI-0
000260*                 TRACE DUMP (SEE PLGENERAL.CBL).
000270*----------------------------------------------------------------
000280*
000290 FD  FMV-FILE
000300     LABEL RECORDS ARE STANDARD.
000310*
000320 01  FMV-RECORD.
000330     05  FMV-NAME                  PIC X(40).
000340     05  FMV-DVL-CODE              PIC X(10).
000350     05  FMV-EMAIL                 PIC X(50).
000360     05  FMV-YEARS-EXP             PIC X(10).
000370     05  FMV-CLINICAL-EXP          PIC X(30).
000380     05  FMV-LEADERSHIP            PIC X(30).
000390     05  FMV-GEO-REACH             PIC X(30).
000400     05  FMV-ACAD-POSITION         PIC X(30).
000410     05  FMV-ADDL-EDU              PIC X(30).
000420     05  FMV-RESEARCH-EXP          PIC X(30).
000430     05  FMV-PUBLICATION           PIC X(30).
000440     05  FMV-SPEAKING              PIC X(30).
000450     05  FMV-TIER-TYPE             PIC X(15).
000460     05  FILLER                    PIC X(05).
000470*
000480*    Alternate view of the eight contiguous survey columns,
000490*    used only by the UPSI-0 trace dump in PLGENERAL.CBL.
000500*
000510 01  FMV-SURVEY-VIEW REDEFINES FMV-RECORD.
000520     05  FILLER                    PIC X(110).
000530     05  FMV-SURVEY-FIELD          PIC X(30) OCCURS 8 TIMES.
000540     05  FILLER                    PIC X(20).
