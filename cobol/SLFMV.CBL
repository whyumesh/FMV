000010*
000020* SLFMV.CBL
000030*----------------------------------------------------------------
000040*    SELECT clause for the FMV Calculator master.  Both
000050*    FMVCAL and FMVCALNEW treat this as input-then-output:
000060*    FMVCAL opens it EXTEND and writes matched rows onto the
000070*    end; FMVCALNEW reads it whole into FMV-TABLE, then
000080*    re-opens it OUTPUT and writes the table back.
000090*----------------------------------------------------------------
000100* 1997-11-04 RJG  WRITTEN.
000110*----------------------------------------------------------------
000120     SELECT FMV-FILE ASSIGN TO "FMVMSTR"
000130            ORGANIZATION IS LINE SEQUENTIAL
000140            FILE STATUS  IS FMV-FILE-STATUS.
