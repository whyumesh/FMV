000010*
000020* WSFMVTAB.CBL
000030*----------------------------------------------------------------
000040*    WORKING-STORAGE table holding the FMV Calculator master
000050*    for FMVCALNEW's rewrite-in-place pass: FMV-TABLE-ORIG-
000060*    COUNT rows are read off FMV-FILE before any matching is
000070*    attempted; the skip-existing search (PLGENERAL.CBL) and
000080*    the append of surviving candidates both work against the
000090*    SAME table, so a row this run just added is already
000100*    visible to the skip-existing check on the next candidate.
000110*    The final write-back is the whole table, original rows
000120*    first, new rows after - entries 1 thru FMV-TABLE-ORIG-
000130*    COUNT, then FMV-TABLE-ORIG-COUNT+1 thru FMV-TABLE-COUNT.
000140*----------------------------------------------------------------
000150* 1997-11-18 RJG  WRITTEN FOR THE FMVCALNEW CONVERSION PASS.
000160*----------------------------------------------------------------
000170*
000180 01  FMV-TABLE-AREA                PIC X(3330000) VALUE SPACES.
000190*
000200 01  FMV-TABLE REDEFINES FMV-TABLE-AREA.
000205     05  FMV-TABLE-ENTRY OCCURS 9000 TIMES.
000206         10  FMVT-NAME             PIC X(40).
000207         10  FMVT-DVL-CODE         PIC X(10).
000208         10  FMVT-EMAIL            PIC X(50).
000209         10  FMVT-YEARS-EXP        PIC X(10).
000210         10  FMVT-CLINICAL-EXP     PIC X(30).
000211         10  FMVT-LEADERSHIP       PIC X(30).
000212         10  FMVT-GEO-REACH        PIC X(30).
000213         10  FMVT-ACAD-POSITION    PIC X(30).
000214         10  FMVT-ADDL-EDU         PIC X(30).
000215         10  FMVT-RESEARCH-EXP     PIC X(30).
000216         10  FMVT-PUBLICATION      PIC X(30).
000217         10  FMVT-SPEAKING         PIC X(30).
000218         10  FMVT-TIER-TYPE        PIC X(15).
000219         10  FILLER                PIC X(05).
000220*
000230 77  FMV-TABLE-COUNT                PIC 9(04)  COMP.
000240 77  FMV-TABLE-ORIG-COUNT           PIC 9(04)  COMP.
000250 77  FMV-TABLE-SUB                  PIC 9(04)  COMP.
000260 01  FMV-CODE-FOUND-SWITCH          PIC X.
000270     88  FMV-CODE-ALREADY-ON-MASTER      VALUE "Y".
000280 01  FMV-EMAIL-FOUND-SWITCH          PIC X.
000290     88  FMV-EMAIL-ALREADY-ON-MASTER     VALUE "Y".
