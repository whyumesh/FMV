000010*
000020* SLCV.CBL
000030*----------------------------------------------------------------
000040*    SELECT clause for the CV survey-response dump.  Loaded
000050*    whole into CV-TABLE at the start of each run - there is
000060*    no keyed access to this file, every HCP is found by a
000070*    table search on the normalized e-mail.
000080*----------------------------------------------------------------
000090* 1997-11-04 RJG  WRITTEN.
000100*----------------------------------------------------------------
000110     SELECT CV-FILE ASSIGN TO "CVDUMP"
000120            ORGANIZATION IS LINE SEQUENTIAL
000130            FILE STATUS  IS CV-FILE-STATUS.
