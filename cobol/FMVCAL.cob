000010*
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.              FMVCAL.
000040 AUTHOR.                  R J GUNTHER.
000050 INSTALLATION.            MEDICAL SYSTEMS DIVISION.
000060 DATE-WRITTEN.            11/04/97.
000070 DATE-COMPILED.
000080 SECURITY.                COMPANY CONFIDENTIAL.
000090*----------------------------------------------------------------
000100*    FMVCAL - FAIR MARKET VALUE CALCULATOR - MATCH AND APPEND
000110*----------------------------------------------------------------
000120*    READS THE EXTRACTED DOCTOR-DATA FILE AND THE CV SURVEY
000130*    DUMP, MATCHES EACH DOCTOR TO HIS OR HER SURVEY RESPONSE BY
000140*    E-MAIL ADDRESS, AND APPENDS THE MATCHED ROWS TO THE END OF
000150*    THE FMV CALCULATOR MASTER.  DOCTORS WITH NO MATCHING
000160*    SURVEY RESPONSE ARE SKIPPED - NO ERROR, NO EXCEPTION ROW.
000170*    SEE FMVCALNEW FOR THE MERGE/DEDUPE/EXCEPTION-LOGGING RUN.
000180*----------------------------------------------------------------
000190*    CHANGE LOG
000200*----------------------------------------------------------------
000210*    DATE       BY   REQUEST    DESCRIPTION
000220*    ---------- ---  ---------  -------------------------------
000230*    1997-11-04 RJG  AP-0461    ORIGINAL MATCH-AND-APPEND RUN,
000240*                               REPLACES THE SPREADSHEET MACRO
000250*                               SALES OPS HAD BEEN RUNNING BY
000260*                               HAND EVERY FRIDAY.
000270*    1997-11-07 RJG  AP-0461    ADDED COUNT OF APPENDED RECORDS
000280*                               TO THE END-OF-JOB MESSAGE.
000290*    1997-12-15 RJG  AP-0479    CV DUMP NOW LOADED TO A TABLE
000300*                               INSTEAD OF BEING RE-READ FOR
000310*                               EACH DOCTOR - JOB RAN OVER AN
000320*                               HOUR ON THE NOVEMBER VOLUME.
000330*    1998-03-02 DLH  AP-0502    DOCTOR-DATA EXTRACT IS NOW LINE
000340*                               SEQUENTIAL, MATCHES THE NEW
000350*                               DOWNLOAD JOB FORMAT.
000360*    1998-12-01 RJG  AP-0558    Y2K REVIEW - NO DATE FIELDS ARE
000370*                               PROCESSED BY THIS PROGRAM. NO
000380*                               CHANGE REQUIRED.
000390*    1999-02-19 DLH  AP-0561    CORRECTED E-MAIL COMPARE -
000400*                               TRAILING BLANKS IN THE EXTRACT
000410*                               WERE DEFEATING THE MATCH ON A
000420*                               HANDFUL OF ACCOUNTS.
000430*    2000-06-08 MPK  AP-0602    YEARS-OF-EXPERIENCE COLUMN IS
000440*                               BLANK BY DESIGN - CONFIRMED
000450*                               WITH MARKETING, NOT A DEFECT.
000460*    2003-06-17 MPK  AP-0648    ADDED UPSI-0 TRACE SWITCH TO
000470*                               DUMP SURVEY FIELDS WHILE WE
000480*                               CHASED A FIELD-MAPPING COMPLAINT.
000490*    2006-09-11 LCW  AP-0701    SWITCHED TO THE SHARED PL-LOOK-
000500*                               FOR-CV-RECORD.CBL PARAGRAPH -
000510*                               WAS DUPLICATED IN FMVCALNEW TOO.
000520*----------------------------------------------------------------
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     CLASS LOWER-CASE-LETTER IS "a" THRU "z"
000580     UPSI-0 ON STATUS IS TRACE-SWITCH-REQUESTED
000590            OFF STATUS IS TRACE-SWITCH-NOT-REQUESTED.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*
000640     COPY "SLCV.CBL".
000650     COPY "SLDOC.CBL".
000660     COPY "SLFMV.CBL".
000670*
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710     COPY "FDCV.CBL".
000720     COPY "FDDOC.CBL".
000730     COPY "FDFMV.CBL".
000740*
000750 WORKING-STORAGE SECTION.
000760*
000770     COPY "wsemail.cbl".
000780     COPY "wscvtab.cbl".
000790     COPY "wsgeneral.cbl".
000800*
000810 01  CV-FILE-STATUS                PIC X(02) VALUE "00".
000820 01  DOC-FILE-STATUS               PIC X(02) VALUE "00".
000830 01  FMV-FILE-STATUS               PIC X(02) VALUE "00".
000840*
000850 01  W-END-OF-CV-FILE              PIC X     VALUE "N".
000860     88  END-OF-CV-FILE                 VALUE "Y".
000870 01  W-END-OF-DOC-FILE             PIC X     VALUE "N".
000880     88  END-OF-DOC-FILE                VALUE "Y".
000890*
000900 77  MATCHED-RECORD-COUNT          PIC 9(06) COMP VALUE ZERO.
000910 77  D-MATCHED-RECORD-COUNT        PIC ZZZZZ9.
000920*----------------------------------------------------------------
000930*
000940 PROCEDURE DIVISION.
000950*
000960 0000-MAIN-PROCESS.
000970*
000980     PERFORM 0100-INITIALIZE    THRU 0100-EXIT.
000990     PERFORM 0200-LOAD-CV-TABLE THRU 0200-EXIT.
001000     PERFORM 0300-PROCESS-DOCTORS THRU 0300-EXIT.
001010     PERFORM 0900-TERMINATE     THRU 0900-EXIT.
001020*
001030     STOP RUN.
001040*-----------------------------------------------------------------
001050 0100-INITIALIZE.
001060*
001070     MOVE "N" TO W-TRACE-SWITCH.
001080     IF TRACE-SWITCH-REQUESTED
001090        MOVE "Y" TO W-TRACE-SWITCH.
001100*
001110     MOVE "00" TO CV-FILE-STATUS DOC-FILE-STATUS FMV-FILE-STATUS.
001120*
001130     OPEN INPUT  CV-FILE.
001140     OPEN INPUT  DOC-FILE.
001150     OPEN EXTEND FMV-FILE.
001160*
001170     IF CV-FILE-STATUS NOT = "00"
001180        DISPLAY "FMVCAL - ERROR OPENING CV DUMP, STATUS "
001190                CV-FILE-STATUS
001200        GO TO 0900-TERMINATE.
001210     IF DOC-FILE-STATUS NOT = "00"
001220        DISPLAY "FMVCAL - ERROR OPENING DOCTOR-DATA FILE, STATUS "
001230                DOC-FILE-STATUS
001240        GO TO 0900-TERMINATE.
001250     IF FMV-FILE-STATUS NOT = "00"
001260        DISPLAY "FMVCAL - ERROR OPENING FMV MASTER, STATUS "
001270                FMV-FILE-STATUS
001280        GO TO 0900-TERMINATE.
001290*
001300 0100-EXIT.
001310     EXIT.
001320*-----------------------------------------------------------------
001330 0200-LOAD-CV-TABLE.
001340*
001350     MOVE ZERO TO CV-TABLE-COUNT.
001360     MOVE "N"  TO W-END-OF-CV-FILE.
001370*
001380     PERFORM 0210-READ-CV-RECORD THRU 0210-EXIT.
001390     PERFORM 0220-ADD-CV-TABLE-ENTRY THRU 0220-EXIT
001400             UNTIL END-OF-CV-FILE.
001410*
001420 0200-EXIT.
001430     EXIT.
001440*-----------------------------------------------------------------
001450 0210-READ-CV-RECORD.
001460*
001470     READ CV-FILE
001480          AT END MOVE "Y" TO W-END-OF-CV-FILE.
001490*
001500 0210-EXIT.
001510     EXIT.
001520*-----------------------------------------------------------------
001530 0220-ADD-CV-TABLE-ENTRY.
001540*
001550     IF CV-RECORD NOT = SPACES
001560        ADD 1 TO CV-TABLE-COUNT
001570        MOVE CV-EMAIL          TO EMAIL-NORM-INPUT
001580        PERFORM 8100-NORMALIZE-EMAIL THRU 8100-EXIT
001590        MOVE EMAIL-NORM-OUTPUT TO CVT-EMAIL (CV-TABLE-COUNT)
001600        MOVE CV-CLINICAL-EXP   TO CVT-CLINICAL-EXP (CV-TABLE-COUNT)
001610        MOVE CV-LEADERSHIP     TO CVT-LEADERSHIP (CV-TABLE-COUNT)
001620        MOVE CV-GEO-REACH      TO CVT-GEO-REACH (CV-TABLE-COUNT)
001630        MOVE CV-ACAD-POSITION  TO CVT-ACAD-POSITION (CV-TABLE-COUNT)
001640        MOVE CV-ADDL-EDU       TO CVT-ADDL-EDU (CV-TABLE-COUNT)
001650        MOVE CV-YEARS-EXP      TO CVT-YEARS-EXP (CV-TABLE-COUNT)
001660        MOVE CV-RESEARCH-EXP   TO CVT-RESEARCH-EXP (CV-TABLE-COUNT)
001670        MOVE CV-PUBLICATION    TO CVT-PUBLICATION (CV-TABLE-COUNT)
001680        MOVE CV-SPEAKING       TO CVT-SPEAKING (CV-TABLE-COUNT).
001690*
001700     PERFORM 0210-READ-CV-RECORD THRU 0210-EXIT.
001710*
001720 0220-EXIT.
001730     EXIT.
001740*-----------------------------------------------------------------
001750 0300-PROCESS-DOCTORS.
001760*
001770     PERFORM 0310-READ-DOC-RECORD THRU 0310-EXIT.
001780     PERFORM 0320-MATCH-AND-APPEND-ONE-DOCTOR THRU 0320-EXIT
001790             UNTIL END-OF-DOC-FILE.
001800*
001810 0300-EXIT.
001820     EXIT.
001830*-----------------------------------------------------------------
001840 0310-READ-DOC-RECORD.
001850*
001860     READ DOC-FILE
001870          AT END MOVE "Y" TO W-END-OF-DOC-FILE.
001880*
001890 0310-EXIT.
001900     EXIT.
001910*-----------------------------------------------------------------
001920 0320-MATCH-AND-APPEND-ONE-DOCTOR.
001930*
001940     IF DOC-RECORD NOT = SPACES
001950        MOVE DOC-EMAIL TO EMAIL-NORM-INPUT
001960        PERFORM 8100-NORMALIZE-EMAIL   THRU 8100-EXIT
001970        PERFORM 8200-LOOK-FOR-CV-RECORD THRU 8200-EXIT
001980        IF CV-RECORD-FOUND
001990           PERFORM 0330-BUILD-AND-WRITE-FMV-RECORD THRU 0330-EXIT.
002000*
002010     PERFORM 0310-READ-DOC-RECORD THRU 0310-EXIT.
002020*
002030 0320-EXIT.
002040     EXIT.
002050*-----------------------------------------------------------------
002060*    Builds one FMV-RECORD from the matched doctor/CV pair and
002070*    appends it to the master.  FMV-YEARS-EXP and FMV-TIER-TYPE
002080*    stay blank in this unit - see FMVCALNEW.cob for the run
002090*    that populates them from the DVL list.
002100*
002110 0330-BUILD-AND-WRITE-FMV-RECORD.
002120*
002130     MOVE SPACES           TO FMV-RECORD.
002140     MOVE DOC-NAME         TO FMV-NAME.
002150     MOVE DOC-DVL-CODE     TO FMV-DVL-CODE.
002160     MOVE EMAIL-NORM-OUTPUT TO FMV-EMAIL.
002170*
002180     MOVE CVT-CLINICAL-EXP  (CV-TABLE-FOUND-SUB) TO FMV-CLINICAL-EXP.
002190     MOVE CVT-LEADERSHIP    (CV-TABLE-FOUND-SUB) TO FMV-LEADERSHIP.
002200     MOVE CVT-GEO-REACH     (CV-TABLE-FOUND-SUB) TO FMV-GEO-REACH.
002210     MOVE CVT-ACAD-POSITION (CV-TABLE-FOUND-SUB) TO FMV-ACAD-POSITION.
002220     MOVE CVT-ADDL-EDU      (CV-TABLE-FOUND-SUB) TO FMV-ADDL-EDU.
002230     MOVE CVT-RESEARCH-EXP  (CV-TABLE-FOUND-SUB) TO FMV-RESEARCH-EXP.
002240     MOVE CVT-PUBLICATION   (CV-TABLE-FOUND-SUB) TO FMV-PUBLICATION.
002250     MOVE CVT-SPEAKING      (CV-TABLE-FOUND-SUB) TO FMV-SPEAKING.
002260*
002270     PERFORM 8900-TRACE-DUMP-FMV-RECORD THRU 8900-EXIT.
002280*
002290     WRITE FMV-RECORD.
002300*
002310     IF FMV-FILE-STATUS NOT = "00"
002320        DISPLAY "FMVCAL - ERROR WRITING FMV MASTER, STATUS "
002330                FMV-FILE-STATUS
002340     ELSE
002350        ADD 1 TO MATCHED-RECORD-COUNT.
002360*
002370 0330-EXIT.
002380     EXIT.
002390*-----------------------------------------------------------------
002400 0900-TERMINATE.
002410*
002420     CLOSE CV-FILE.
002430     CLOSE DOC-FILE.
002440     CLOSE FMV-FILE.
002450*
002460     MOVE MATCHED-RECORD-COUNT TO D-MATCHED-RECORD-COUNT.
002470     DISPLAY "appended " D-MATCHED-RECORD-COUNT
002480             " matched records".
002490*
002500 0900-EXIT.
002510     EXIT.
002520*-----------------------------------------------------------------
002530*
002540     COPY "PL-LOOK-FOR-CV-RECORD.CBL".
002550     COPY "PLGENERAL.CBL".
