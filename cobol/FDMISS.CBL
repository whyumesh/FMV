000010*
000020* FDMISS.CBL
000030*----------------------------------------------------------------
000040*    FD and record layout for the Missing-Doctors exception
000050*    file.  Same layout as FDDVL.CBL - the full DVL row of
000060*    every deduplicated DVL entry whose normalized e-mail does
000070*    not appear anywhere in the deduplicated CV dump.
000080*----------------------------------------------------------------
000090* 1997-11-04 RJG  WRITTEN.
000100*----------------------------------------------------------------
000110*
000120 FD  MISS-FILE
000130     LABEL RECORDS ARE STANDARD.
000140*
000150 01  MISSING-RECORD.
000160     05  MISS-CUST-CODE            PIC X(10).
000170     05  MISS-EMAIL                PIC X(50).
000180     05  MISS-TIER-TYPE            PIC X(15).
000190     05  MISS-ACCT-NAME            PIC X(40).
000200     05  FILLER                    PIC X(05).
