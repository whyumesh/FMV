000010*
000020* WSCVTAB.CBL
000030*----------------------------------------------------------------
000040*    WORKING-STORAGE table holding the CV survey dump in
000050*    memory.  FMVCAL loads it exactly as read (duplicates and
000060*    all - first-match-wins is enforced at search time).
000070*    FMVCALNEW loads it with keep-first dedupe on e-mail, so
000080*    by the time FMVCALNEW searches it the table already holds
000090*    one row per e-mail.
000100*
000110*    The table area is declared as a single PIC X item and
000120*    VALUE SPACES'd, then redefined as the OCCURS table - the
000130*    only way to pre-blank an OCCURS table in one move before
000140*    INITIALIZE was trusted on every shop's compiler.
000150*----------------------------------------------------------------
000160* 1997-11-04 RJG  WRITTEN.
000170* 1998-12-01 RJG  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK.
000180*----------------------------------------------------------------
000190*
000200 01  CV-TABLE-AREA                 PIC X(1220000) VALUE SPACES.
000210*
000220 01  CV-TABLE REDEFINES CV-TABLE-AREA.
000230     05  CV-TABLE-ENTRY OCCURS 4000 TIMES.
000240         10  CVT-EMAIL             PIC X(50).
000250         10  CVT-CLINICAL-EXP      PIC X(30).
000260         10  CVT-LEADERSHIP        PIC X(30).
000270         10  CVT-GEO-REACH         PIC X(30).
000280         10  CVT-ACAD-POSITION     PIC X(30).
000290         10  CVT-ADDL-EDU          PIC X(30).
000300         10  CVT-YEARS-EXP         PIC X(10).
000310         10  CVT-RESEARCH-EXP      PIC X(30).
000320         10  CVT-PUBLICATION       PIC X(30).
000330         10  CVT-SPEAKING          PIC X(30).
000340         10  FILLER                PIC X(05).
000350*
000360 77  CV-TABLE-COUNT                PIC 9(04)  COMP.
000370 77  CV-TABLE-SUB                  PIC 9(04)  COMP.
000380 77  CV-TABLE-FOUND-SUB            PIC 9(04)  COMP.
000390 01  CV-TABLE-FOUND-SWITCH         PIC X.
000400     88  CV-RECORD-FOUND                VALUE "Y".
