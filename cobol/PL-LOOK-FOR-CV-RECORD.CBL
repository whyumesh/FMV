000010*
000020* PL-LOOK-FOR-CV-RECORD.CBL
000030*----------------------------------------------------------------
000040*    Searches CV-TABLE (WSCVTAB.CBL) for the first entry whose
000050*    CVT-EMAIL equals EMAIL-NORM-OUTPUT (WSEMAIL.CBL) - the
000060*    caller normalizes the key with 8100-NORMALIZE-EMAIL first.
000070*    "First matching record" per the conversion's match rule is
000080*    automatically satisfied because the search always starts
000090*    at subscript 1 and stops on the first hit.
000100*
000110*    Sets CV-RECORD-FOUND and, when found, CV-TABLE-FOUND-SUB
000120*    to the subscript of the matching CV-TABLE-ENTRY.
000130*----------------------------------------------------------------
000140* 1997-11-18 RJG  WRITTEN.
000150*----------------------------------------------------------------
000160*
000170 8200-LOOK-FOR-CV-RECORD.
000180*
000190     MOVE "N" TO CV-TABLE-FOUND-SWITCH
000200     MOVE ZERO TO CV-TABLE-FOUND-SUB
000210*
000220     PERFORM 8210-COMPARE-ONE-ENTRY THRU 8210-EXIT
000230             VARYING CV-TABLE-SUB FROM 1 BY 1
000240             UNTIL CV-TABLE-SUB > CV-TABLE-COUNT
000250                OR CV-RECORD-FOUND.
000260*
000270 8200-EXIT.
000280     EXIT.
000290*-----------------------------------------------------------------
000300 8210-COMPARE-ONE-ENTRY.
000310*
000320     IF CVT-EMAIL (CV-TABLE-SUB) = EMAIL-NORM-OUTPUT
000330        MOVE "Y"            TO CV-TABLE-FOUND-SWITCH
000340        MOVE CV-TABLE-SUB   TO CV-TABLE-FOUND-SUB.
000350*
000360 8210-EXIT.
000370     EXIT.
