000010*
000020* SLDOC.CBL
000030*----------------------------------------------------------------
000040*    SELECT clause for the extracted doctor-data file (FMVCAL
000050*    unit input).  Plain sequential text, one row per doctor.
000060*----------------------------------------------------------------
000070* 1997-11-04 RJG  WRITTEN.
000080*----------------------------------------------------------------
000090     SELECT DOC-FILE ASSIGN TO "DOCDATA"
000100            ORGANIZATION IS LINE SEQUENTIAL
000110            FILE STATUS  IS DOC-FILE-STATUS.
