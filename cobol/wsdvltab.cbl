000010*
000020* WSDVLTAB.CBL
000030*----------------------------------------------------------------
000040*    WORKING-STORAGE table holding the DVL doctor master list
000050*    in memory, loaded with keep-first dedupe on e-mail
000060*    (FMVCALNEW unit only - FMVCAL does not read the DVL file).
000070*----------------------------------------------------------------
000080* 1997-11-18 RJG  WRITTEN FOR THE FMVCALNEW CONVERSION PASS.
000090*----------------------------------------------------------------
000100*
000110 01  DVL-TABLE-AREA                PIC X(480000) VALUE SPACES.
000120*
000130 01  DVL-TABLE REDEFINES DVL-TABLE-AREA.
000140     05  DVL-TABLE-ENTRY OCCURS 4000 TIMES.
000150         10  DVLT-CUST-CODE        PIC X(10).
000160         10  DVLT-EMAIL            PIC X(50).
000170         10  DVLT-TIER-TYPE        PIC X(15).
000180         10  DVLT-ACCT-NAME        PIC X(40).
000190         10  FILLER                PIC X(05).
000200*
000210 77  DVL-TABLE-COUNT               PIC 9(04)  COMP.
000220 77  DVL-TABLE-SUB                 PIC 9(04)  COMP.
000225*
000230*    Rather than build a second copy of every missing doctor's
000235*    row, the exception pass just remembers WHICH DVL-TABLE
000240*    subscripts had no CV match - the Missing-Doctors file (if
000245*    any are written at all) is built from DVL-TABLE itself.
000250*
000255 77  DVL-MISSING-COUNT             PIC 9(04)  COMP.
000260 01  DVL-MISSING-INDEX-TABLE.
000265     05  DVL-MISSING-INDEX OCCURS 4000 TIMES PIC 9(04) COMP.
000270     05  FILLER                    PIC X(01).
