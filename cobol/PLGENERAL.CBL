000010*
000020* PLGENERAL.CBL
000030*----------------------------------------------------------------
000040*    Shared utility paragraphs copied into the bottom of the
000050*    PROCEDURE DIVISION of both FMVCAL and FMVCALNEW.
000060*
000070*    8100-NORMALIZE-EMAIL   trims leading blanks and folds to
000080*                           lower case - EMAIL-NORM-INPUT in,
000090*                           EMAIL-NORM-OUTPUT out (WSEMAIL.CBL).
000100*    8900-TRACE-DUMP-FMV-RECORD   optional UPSI-0 debug dump of
000110*                           an FMV-RECORD about to be written.
000120*----------------------------------------------------------------
000130* 1997-11-04 RJG  WRITTEN.
000140* 2003-06-17 MPK  CR-1183 ADDED 8900-TRACE-DUMP-FMV-RECORD.
000150*----------------------------------------------------------------
000160*
000170 8100-NORMALIZE-EMAIL.
000180*
000190     MOVE SPACES             TO EMAIL-NORM-OUTPUT
000200     MOVE EMAIL-NORM-INPUT   TO EMAIL-NORM-WORK
000210     MOVE ZERO               TO EMAIL-NORM-FIRST-COL
000220*
000230     PERFORM 8110-SCAN-FOR-FIRST-COL THRU 8110-EXIT
000240             VARYING EMAIL-NORM-SUB FROM 1 BY 1
000250             UNTIL EMAIL-NORM-SUB > 50
000260                OR EMAIL-NORM-FIRST-COL NOT = ZERO.
000270*
000280     IF EMAIL-NORM-FIRST-COL NOT = ZERO
000290        MOVE 1 TO EMAIL-NORM-OUT-SUB
000300        PERFORM 8120-COPY-ONE-COLUMN THRU 8120-EXIT
000310                VARYING EMAIL-NORM-SUB FROM EMAIL-NORM-FIRST-COL
000320                                       BY 1
000330                UNTIL EMAIL-NORM-SUB > 50
000340        INSPECT EMAIL-NORM-OUTPUT
000350                CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000360                        TO "abcdefghijklmnopqrstuvwxyz".
000370*
000380 8100-EXIT.
000390     EXIT.
000400*-----------------------------------------------------------------
000410 8110-SCAN-FOR-FIRST-COL.
000420*
000430     IF EMAIL-NORM-CHAR (EMAIL-NORM-SUB) NOT = SPACE
000440        MOVE EMAIL-NORM-SUB TO EMAIL-NORM-FIRST-COL.
000450*
000460 8110-EXIT.
000470     EXIT.
000480*-----------------------------------------------------------------
000490 8120-COPY-ONE-COLUMN.
000500*
000510     MOVE EMAIL-NORM-CHAR (EMAIL-NORM-SUB)
000520       TO EMAIL-NORM-OUTPUT (EMAIL-NORM-OUT-SUB:1)
000530     ADD 1 TO EMAIL-NORM-OUT-SUB.
000540*
000550 8120-EXIT.
000560     EXIT.
000570*-----------------------------------------------------------------
000580*    Dumps the eight survey answers of the FMV-RECORD staging
000590*    area just before it is WRITTEN.  Only fires when the run
000600*    was started with the trace UPSI bit on - see 0100-INIT in
000610*    FMVCAL.cob / FMVCALNEW.cob.
000620*
000630 8900-TRACE-DUMP-FMV-RECORD.
000640*
000650     IF TRACE-DUMP-IS-ON
000660        DISPLAY "TRACE - FMV-EMAIL..: " FMV-EMAIL
000670        PERFORM 8910-TRACE-ONE-FIELD THRU 8910-EXIT
000680                VARYING TRACE-SUB FROM 1 BY 1
000690                UNTIL TRACE-SUB > 8.
000700*
000710 8900-EXIT.
000720     EXIT.
000730*-----------------------------------------------------------------
000740 8910-TRACE-ONE-FIELD.
000750*
000760     DISPLAY "TRACE - " SURVEY-LABEL (TRACE-SUB) ": "
000770             FMV-SURVEY-FIELD (TRACE-SUB).
000780*
000790 8910-EXIT.
000800     EXIT.
