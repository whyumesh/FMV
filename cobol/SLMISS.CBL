000010*
000020* SLMISS.CBL
000030*----------------------------------------------------------------
000040*    SELECT clause for the Missing-Doctors exception file.
000050*    Written by FMVCALNEW only, and only when at least one
000060*    DVL doctor has no matching CV survey response; the file
000070*    is not created at all on a run with zero exceptions.
000080*----------------------------------------------------------------
000090* 1997-11-04 RJG  WRITTEN.
000100*----------------------------------------------------------------
000110     SELECT MISS-FILE ASSIGN TO "MISSDOCS"
000120            ORGANIZATION IS LINE SEQUENTIAL
000130            FILE STATUS  IS MISS-FILE-STATUS.
