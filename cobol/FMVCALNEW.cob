000010*
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.              FMVCALNEW.
000040 AUTHOR.                  R J GUNTHER.
000050 INSTALLATION.            MEDICAL SYSTEMS DIVISION.
000060 DATE-WRITTEN.            11/18/97.
000070 DATE-COMPILED.
000080 SECURITY.                COMPANY CONFIDENTIAL.
000090*----------------------------------------------------------------
000100*    FMVCALNEW - FAIR MARKET VALUE CALCULATOR - MERGE, DEDUPE,
000110*    APPEND, WITH MISSING-DOCTOR EXCEPTION LOG
000120*----------------------------------------------------------------
000130*    REPLACES FMVCAL'S DOCTOR-DATA EXTRACT WITH THE FULL DVL
000140*    DOCTOR MASTER LIST AS THE DRIVING INPUT.  THE DVL LIST AND
000150*    THE CV SURVEY DUMP ARE EACH DEDUPLICATED ON E-MAIL (KEEP
000160*    FIRST), THEN INNER-JOINED ON E-MAIL.  A JOINED ROW IS
000170*    DROPPED IF ITS DVL CODE OR ITS E-MAIL IS ALREADY ON THE
000180*    FMV MASTER; SURVIVORS ARE APPENDED AND THE MASTER IS
000190*    REWRITTEN WHOLE.  EVERY DVL DOCTOR WITH NO SURVEY RESPONSE
000200*    AT ALL GOES TO THE MISSING-DOCTORS FILE, REGARDLESS OF
000210*    WHETHER THAT DOCTOR WAS ALREADY ON THE FMV MASTER.
000220*----------------------------------------------------------------
000230*    CHANGE LOG
000240*----------------------------------------------------------------
000250*    DATE       BY   REQUEST    DESCRIPTION
000260*    ---------- ---  ---------  -------------------------------
000270*    1997-11-18 RJG  AP-0465    ORIGINAL CONVERSION PASS - THE
000280*                               DVL LIST REPLACES THE MANUALLY
000290*                               MAINTAINED DOCTOR-DATA EXTRACT
000300*                               FMVCAL READS, AND A MISSING-
000310*                               DOCTORS REPORT IS ADDED FOR
000320*                               SALES OPS FOLLOW-UP.
000330*    1997-12-02 RJG  AP-0465    ADDED KEEP-FIRST DEDUPE ON THE
000340*                               CV DUMP AND THE DVL LIST - BOTH
000350*                               EXTRACTS CAN CARRY THE SAME
000360*                               E-MAIL ON MORE THAN ONE ROW.
000370*    1998-01-09 DLH  AP-0471    SKIP-EXISTING CHECK NOW TESTS
000380*                               DVL CODE AND E-MAIL SEPARATELY -
000390*                               A RENAMED ACCOUNT WAS SLIPPING
000400*                               THROUGH ON A DVL-CODE-ONLY TEST.
000410*    1998-12-01 RJG  AP-0558    Y2K REVIEW - NO DATE FIELDS ARE
000420*                               PROCESSED BY THIS PROGRAM. NO
000430*                               CHANGE REQUIRED.
000440*    1999-04-27 DLH  AP-0577    MISSING-DOCTORS FILE IS NO
000450*                               LONGER CREATED ON A ZERO-
000460*                               EXCEPTION RUN - OPERATIONS HAD
000470*                               BEEN CHASING EMPTY REPORT FILES.
000480*    2000-06-08 MPK  AP-0602    CONFIRMED A DVL DOCTOR ALREADY
000490*                               ON THE FMV MASTER IS STILL
000500*                               ELIGIBLE FOR THE MISSING-DOCTORS
000510*                               LIST WHEN THE SURVEY NEVER CAME
000520*                               BACK - NOT A BUG, PER MARKETING.
000530*    2003-06-17 MPK  AP-0648    ADDED UPSI-0 TRACE SWITCH - SAME
000540*                               DUMP USED BY FMVCAL, FIRED HERE
000550*                               ON THE FINAL REWRITE PASS.
000560*    2006-09-11 LCW  AP-0701    SWITCHED THE JOIN LOOKUP TO THE
000570*                               SHARED PL-LOOK-FOR-CV-RECORD.CBL
000580*                               PARAGRAPH - WAS DUPLICATED IN
000590*                               BOTH PROGRAMS.
000600*----------------------------------------------------------------
000610*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     CLASS LOWER-CASE-LETTER IS "a" THRU "z"
000660     UPSI-0 ON STATUS IS TRACE-SWITCH-REQUESTED
000670            OFF STATUS IS TRACE-SWITCH-NOT-REQUESTED.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*
000720     COPY "SLDVL.CBL".
000730     COPY "SLCV.CBL".
000740     COPY "SLFMV.CBL".
000750     COPY "SLMISS.CBL".
000760*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*
000800     COPY "FDDVL.CBL".
000810     COPY "FDCV.CBL".
000820     COPY "FDFMV.CBL".
000830     COPY "FDMISS.CBL".
000840*
000850 WORKING-STORAGE SECTION.
000860*
000870     COPY "wsemail.cbl".
000880     COPY "wscvtab.cbl".
000890     COPY "wsdvltab.cbl".
000900     COPY "wsfmvtab.cbl".
000910     COPY "wsgeneral.cbl".
000920*
000930 01  DVL-FILE-STATUS               PIC X(02) VALUE "00".
000940 01  CV-FILE-STATUS                PIC X(02) VALUE "00".
000950 01  FMV-FILE-STATUS               PIC X(02) VALUE "00".
000960 01  MISS-FILE-STATUS              PIC X(02) VALUE "00".
000970*
000980 01  W-END-OF-DVL-FILE             PIC X     VALUE "N".
000990     88  END-OF-DVL-FILE                VALUE "Y".
001000 01  W-END-OF-CV-FILE              PIC X     VALUE "N".
001010     88  END-OF-CV-FILE                 VALUE "Y".
001020 01  W-END-OF-FMV-FILE             PIC X     VALUE "N".
001030     88  END-OF-FMV-FILE                VALUE "Y".
001040*
001050 01  W-DVL-EMAIL-FOUND-SWITCH      PIC X     VALUE "N".
001060     88  DVL-EMAIL-ALREADY-IN-TABLE     VALUE "Y".
001070*
001080 77  W-MISS-SUB                    PIC 9(04) COMP.
001090 77  FMV-ADDED-COUNT                PIC 9(04) COMP VALUE ZERO.
001100 77  D-FMV-ADDED-COUNT              PIC ZZZZ9.
001110 77  D-DVL-MISSING-COUNT            PIC ZZZZ9.
001120*----------------------------------------------------------------
001130*
001140 PROCEDURE DIVISION.
001150*
001160 0000-MAIN-PROCESS.
001170*
001180     PERFORM 0100-INITIALIZE        THRU 0100-EXIT.
001190     PERFORM 0200-LOAD-FMV-TABLE    THRU 0200-EXIT.
001200     PERFORM 0300-LOAD-CV-TABLE     THRU 0300-EXIT.
001210     PERFORM 0400-LOAD-DVL-TABLE    THRU 0400-EXIT.
001220     PERFORM 0500-PROCESS-DVL-TABLE THRU 0500-EXIT.
001230     PERFORM 0700-REWRITE-FMV-MASTER THRU 0700-EXIT.
001240     PERFORM 0800-WRITE-MISSING-FILE THRU 0800-EXIT.
001250     PERFORM 0900-TERMINATE          THRU 0900-EXIT.
001260*
001270     STOP RUN.
001280*-----------------------------------------------------------------
001290 0100-INITIALIZE.
001300*
001310     MOVE "N" TO W-TRACE-SWITCH.
001320     IF TRACE-SWITCH-REQUESTED
001330        MOVE "Y" TO W-TRACE-SWITCH.
001340*
001350     MOVE "00" TO DVL-FILE-STATUS CV-FILE-STATUS FMV-FILE-STATUS.
001360*
001370     OPEN INPUT DVL-FILE.
001380     OPEN INPUT CV-FILE.
001390     OPEN INPUT FMV-FILE.
001400*
001410     IF DVL-FILE-STATUS NOT = "00"
001420        DISPLAY "FMVCALNEW - ERROR OPENING DVL LIST, STATUS "
001430                DVL-FILE-STATUS
001440        GO TO 0900-TERMINATE.
001450     IF CV-FILE-STATUS NOT = "00"
001460        DISPLAY "FMVCALNEW - ERROR OPENING CV DUMP, STATUS "
001470                CV-FILE-STATUS
001480        GO TO 0900-TERMINATE.
001490     IF FMV-FILE-STATUS NOT = "00"
001500        DISPLAY "FMVCALNEW - ERROR OPENING FMV MASTER, STATUS "
001510                FMV-FILE-STATUS
001520        GO TO 0900-TERMINATE.
001530*
001540 0100-EXIT.
001550     EXIT.
001560*-----------------------------------------------------------------
001570*    Loads the FMV master exactly as it stands today - no
001580*    dedupe here, these rows already passed the skip-existing
001590*    check on some earlier run.  FMV-TABLE-ORIG-COUNT marks
001600*    where the original rows end and this run's new rows begin.
001610*
001620 0200-LOAD-FMV-TABLE.
001630*
001640     MOVE ZERO TO FMV-TABLE-COUNT.
001650     MOVE "N"  TO W-END-OF-FMV-FILE.
001660*
001670     PERFORM 0210-READ-FMV-RECORD THRU 0210-EXIT.
001680     PERFORM 0220-ADD-FMV-TABLE-ENTRY THRU 0220-EXIT
001690             UNTIL END-OF-FMV-FILE.
001700*
001710     MOVE FMV-TABLE-COUNT TO FMV-TABLE-ORIG-COUNT.
001720     CLOSE FMV-FILE.
001730*
001740 0200-EXIT.
001750     EXIT.
001760*-----------------------------------------------------------------
001770 0210-READ-FMV-RECORD.
001780*
001790     READ FMV-FILE
001800          AT END MOVE "Y" TO W-END-OF-FMV-FILE.
001810*
001820 0210-EXIT.
001830     EXIT.
001840*-----------------------------------------------------------------
001850 0220-ADD-FMV-TABLE-ENTRY.
001860*
001870     IF FMV-RECORD NOT = SPACES
001880        ADD 1 TO FMV-TABLE-COUNT
001890        MOVE FMV-NAME          TO FMVT-NAME (FMV-TABLE-COUNT)
001900        MOVE FMV-DVL-CODE      TO FMVT-DVL-CODE (FMV-TABLE-COUNT)
001910        MOVE FMV-EMAIL         TO FMVT-EMAIL (FMV-TABLE-COUNT)
001920        MOVE FMV-YEARS-EXP     TO FMVT-YEARS-EXP (FMV-TABLE-COUNT)
001930        MOVE FMV-CLINICAL-EXP  TO FMVT-CLINICAL-EXP (FMV-TABLE-COUNT)
001940        MOVE FMV-LEADERSHIP    TO FMVT-LEADERSHIP (FMV-TABLE-COUNT)
001950        MOVE FMV-GEO-REACH     TO FMVT-GEO-REACH (FMV-TABLE-COUNT)
001960        MOVE FMV-ACAD-POSITION TO FMVT-ACAD-POSITION (FMV-TABLE-COUNT)
001970        MOVE FMV-ADDL-EDU      TO FMVT-ADDL-EDU (FMV-TABLE-COUNT)
001980        MOVE FMV-RESEARCH-EXP  TO FMVT-RESEARCH-EXP (FMV-TABLE-COUNT)
001990        MOVE FMV-PUBLICATION   TO FMVT-PUBLICATION (FMV-TABLE-COUNT)
002000        MOVE FMV-SPEAKING      TO FMVT-SPEAKING (FMV-TABLE-COUNT)
002010        MOVE FMV-TIER-TYPE     TO FMVT-TIER-TYPE (FMV-TABLE-COUNT).
002020*
002030     PERFORM 0210-READ-FMV-RECORD THRU 0210-EXIT.
002040*
002050 0220-EXIT.
002060     EXIT.
002070*-----------------------------------------------------------------
002080*    Loads the CV dump with keep-first dedupe on e-mail - a
002090*    row whose normalized e-mail is already in CV-TABLE is
002100*    discarded, never overlaid.
002110*
002120 0300-LOAD-CV-TABLE.
002130*
002140     MOVE ZERO TO CV-TABLE-COUNT.
002150     MOVE "N"  TO W-END-OF-CV-FILE.
002160*
002170     PERFORM 0310-READ-CV-RECORD THRU 0310-EXIT.
002180     PERFORM 0320-ADD-CV-TABLE-ENTRY THRU 0320-EXIT
002190             UNTIL END-OF-CV-FILE.
002200*
002210     CLOSE CV-FILE.
002220*
002230 0300-EXIT.
002240     EXIT.
002250*-----------------------------------------------------------------
002260 0310-READ-CV-RECORD.
002270*
002280     READ CV-FILE
002290          AT END MOVE "Y" TO W-END-OF-CV-FILE.
002300*
002310 0310-EXIT.
002320     EXIT.
002330*-----------------------------------------------------------------
002340 0320-ADD-CV-TABLE-ENTRY.
002350*
002360     IF CV-RECORD NOT = SPACES
002370        MOVE CV-EMAIL TO EMAIL-NORM-INPUT
002380        PERFORM 8100-NORMALIZE-EMAIL    THRU 8100-EXIT
002390        PERFORM 8200-LOOK-FOR-CV-RECORD THRU 8200-EXIT
002400        IF NOT CV-RECORD-FOUND
002410           ADD 1 TO CV-TABLE-COUNT
002420           MOVE EMAIL-NORM-OUTPUT TO CVT-EMAIL (CV-TABLE-COUNT)
002430           MOVE CV-CLINICAL-EXP   TO CVT-CLINICAL-EXP (CV-TABLE-COUNT)
002440           MOVE CV-LEADERSHIP     TO CVT-LEADERSHIP (CV-TABLE-COUNT)
002450           MOVE CV-GEO-REACH      TO CVT-GEO-REACH (CV-TABLE-COUNT)
002460           MOVE CV-ACAD-POSITION  TO CVT-ACAD-POSITION (CV-TABLE-COUNT)
002470           MOVE CV-ADDL-EDU       TO CVT-ADDL-EDU (CV-TABLE-COUNT)
002480           MOVE CV-YEARS-EXP      TO CVT-YEARS-EXP (CV-TABLE-COUNT)
002490           MOVE CV-RESEARCH-EXP   TO CVT-RESEARCH-EXP (CV-TABLE-COUNT)
002500           MOVE CV-PUBLICATION    TO CVT-PUBLICATION (CV-TABLE-COUNT)
002510           MOVE CV-SPEAKING       TO CVT-SPEAKING (CV-TABLE-COUNT).
002520*
002530     PERFORM 0310-READ-CV-RECORD THRU 0310-EXIT.
002540*
002550 0320-EXIT.
002560     EXIT.
002570*-----------------------------------------------------------------
002580*    Loads the DVL list with keep-first dedupe on e-mail, same
002590*    rule as the CV dump above.
002600*
002610 0400-LOAD-DVL-TABLE.
002620*
002630     MOVE ZERO TO DVL-TABLE-COUNT.
002640     MOVE ZERO TO DVL-MISSING-COUNT.
002650     MOVE "N"  TO W-END-OF-DVL-FILE.
002660*
002670     PERFORM 0410-READ-DVL-RECORD THRU 0410-EXIT.
002680     PERFORM 0420-ADD-DVL-TABLE-ENTRY THRU 0420-EXIT
002690             UNTIL END-OF-DVL-FILE.
002700*
002710     CLOSE DVL-FILE.
002720*
002730 0400-EXIT.
002740     EXIT.
002750*-----------------------------------------------------------------
002760 0410-READ-DVL-RECORD.
002770*
002780     READ DVL-FILE
002790          AT END MOVE "Y" TO W-END-OF-DVL-FILE.
002800*
002810 0410-EXIT.
002820     EXIT.
002830*-----------------------------------------------------------------
002840 0420-ADD-DVL-TABLE-ENTRY.
002850*
002860     IF DVL-RECORD NOT = SPACES
002870        MOVE DVL-EMAIL TO EMAIL-NORM-INPUT
002880        PERFORM 8100-NORMALIZE-EMAIL   THRU 8100-EXIT
002890        PERFORM 0430-LOOK-FOR-DVL-EMAIL THRU 0430-EXIT
002900        IF NOT DVL-EMAIL-ALREADY-IN-TABLE
002910           ADD 1 TO DVL-TABLE-COUNT
002920           MOVE DVL-CUST-CODE     TO DVLT-CUST-CODE (DVL-TABLE-COUNT)
002930           MOVE EMAIL-NORM-OUTPUT TO DVLT-EMAIL (DVL-TABLE-COUNT)
002940           MOVE DVL-TIER-TYPE     TO DVLT-TIER-TYPE (DVL-TABLE-COUNT)
002950           MOVE DVL-ACCT-NAME     TO DVLT-ACCT-NAME (DVL-TABLE-COUNT).
002960*
002970     PERFORM 0410-READ-DVL-RECORD THRU 0410-EXIT.
002980*
002990 0420-EXIT.
003000     EXIT.
003010*-----------------------------------------------------------------
003020 0430-LOOK-FOR-DVL-EMAIL.
003030*
003040     MOVE "N" TO W-DVL-EMAIL-FOUND-SWITCH.
003050*
003060     PERFORM 0431-COMPARE-ONE-DVL-EMAIL THRU 0431-EXIT
003070             VARYING DVL-TABLE-SUB FROM 1 BY 1
003080             UNTIL DVL-TABLE-SUB > DVL-TABLE-COUNT
003090                OR DVL-EMAIL-ALREADY-IN-TABLE.
003100*
003110 0430-EXIT.
003120     EXIT.
003130*-----------------------------------------------------------------
003140 0431-COMPARE-ONE-DVL-EMAIL.
003150*
003160     IF DVLT-EMAIL (DVL-TABLE-SUB) = EMAIL-NORM-OUTPUT
003170        MOVE "Y" TO W-DVL-EMAIL-FOUND-SWITCH.
003180*
003190 0431-EXIT.
003200     EXIT.
003210*-----------------------------------------------------------------
003220*    Drives the inner join and the skip-existing filter across
003230*    the deduplicated DVL-TABLE.  A DVL entry with no CV match
003240*    goes straight to the missing-doctor index regardless of
003250*    whether it is already on the FMV master (AP-0602).
003260*
003270 0500-PROCESS-DVL-TABLE.
003280*
003290     PERFORM 0510-PROCESS-ONE-DVL-ENTRY THRU 0510-EXIT
003300             VARYING DVL-TABLE-SUB FROM 1 BY 1
003310             UNTIL DVL-TABLE-SUB > DVL-TABLE-COUNT.
003320*
003330 0500-EXIT.
003340     EXIT.
003350*-----------------------------------------------------------------
003360 0510-PROCESS-ONE-DVL-ENTRY.
003370*
003380     MOVE DVLT-EMAIL (DVL-TABLE-SUB) TO EMAIL-NORM-OUTPUT.
003390     PERFORM 8200-LOOK-FOR-CV-RECORD THRU 8200-EXIT.
003400*
003410     IF CV-RECORD-FOUND
003420        PERFORM 0600-CHECK-SKIP-EXISTING THRU 0600-EXIT
003430        IF NOT FMV-CODE-ALREADY-ON-MASTER
003440           AND NOT FMV-EMAIL-ALREADY-ON-MASTER
003450           PERFORM 0650-APPEND-FMV-CANDIDATE THRU 0650-EXIT
003460     ELSE
003470        ADD 1 TO DVL-MISSING-COUNT
003480        MOVE DVL-TABLE-SUB TO DVL-MISSING-INDEX (DVL-MISSING-COUNT).
003490*
003500 0510-EXIT.
003510     EXIT.
003520*-----------------------------------------------------------------
003530 0600-CHECK-SKIP-EXISTING.
003540*
003550     PERFORM 0610-CHECK-FMV-CODE-EXISTS THRU 0610-EXIT.
003560*
003570     IF NOT FMV-CODE-ALREADY-ON-MASTER
003580        PERFORM 0620-CHECK-FMV-EMAIL-EXISTS THRU 0620-EXIT.
003590*
003600 0600-EXIT.
003610     EXIT.
003620*-----------------------------------------------------------------
003630 0610-CHECK-FMV-CODE-EXISTS.
003640*
003650     MOVE "N" TO FMV-CODE-FOUND-SWITCH.
003660*
003670     PERFORM 0611-COMPARE-ONE-CODE THRU 0611-EXIT
003680             VARYING FMV-TABLE-SUB FROM 1 BY 1
003690             UNTIL FMV-TABLE-SUB > FMV-TABLE-COUNT
003700                OR FMV-CODE-ALREADY-ON-MASTER.
003710*
003720 0610-EXIT.
003730     EXIT.
003740*-----------------------------------------------------------------
003750 0611-COMPARE-ONE-CODE.
003760*
003770     IF FMVT-DVL-CODE (FMV-TABLE-SUB) = DVLT-CUST-CODE (DVL-TABLE-SUB)
003780        MOVE "Y" TO FMV-CODE-FOUND-SWITCH.
003790*
003800 0611-EXIT.
003810     EXIT.
003820*-----------------------------------------------------------------
003830 0620-CHECK-FMV-EMAIL-EXISTS.
003840*
003850     MOVE "N" TO FMV-EMAIL-FOUND-SWITCH.
003860*
003870     PERFORM 0621-COMPARE-ONE-EMAIL THRU 0621-EXIT
003880             VARYING FMV-TABLE-SUB FROM 1 BY 1
003890             UNTIL FMV-TABLE-SUB > FMV-TABLE-COUNT
003900                OR FMV-EMAIL-ALREADY-ON-MASTER.
003910*
003920 0620-EXIT.
003930     EXIT.
003940*-----------------------------------------------------------------
003950 0621-COMPARE-ONE-EMAIL.
003960*
003970     IF FMVT-EMAIL (FMV-TABLE-SUB) = DVLT-EMAIL (DVL-TABLE-SUB)
003980        MOVE "Y" TO FMV-EMAIL-FOUND-SWITCH.
003990*
004000 0621-EXIT.
004010     EXIT.
004020*-----------------------------------------------------------------
004030*    Appends one surviving candidate onto the end of the
004040*    working FMV-TABLE - not yet written to disk, so the very
004050*    next DVL entry's skip-existing check already sees it.
004060*
004070 0650-APPEND-FMV-CANDIDATE.
004080*
004090     ADD 1 TO FMV-TABLE-COUNT.
004100     MOVE SPACES TO FMV-TABLE-ENTRY (FMV-TABLE-COUNT).
004110*
004120     MOVE DVLT-ACCT-NAME (DVL-TABLE-SUB)
004130                                TO FMVT-NAME (FMV-TABLE-COUNT).
004140     MOVE DVLT-CUST-CODE (DVL-TABLE-SUB)
004150                                TO FMVT-DVL-CODE (FMV-TABLE-COUNT).
004160     MOVE DVLT-EMAIL (DVL-TABLE-SUB)
004170                                TO FMVT-EMAIL (FMV-TABLE-COUNT).
004180     MOVE DVLT-TIER-TYPE (DVL-TABLE-SUB)
004190                                TO FMVT-TIER-TYPE (FMV-TABLE-COUNT).
004200     MOVE CVT-YEARS-EXP (CV-TABLE-FOUND-SUB)
004210                                TO FMVT-YEARS-EXP (FMV-TABLE-COUNT).
004220     MOVE CVT-CLINICAL-EXP (CV-TABLE-FOUND-SUB)
004230                                TO FMVT-CLINICAL-EXP (FMV-TABLE-COUNT).
004240     MOVE CVT-LEADERSHIP (CV-TABLE-FOUND-SUB)
004250                                TO FMVT-LEADERSHIP (FMV-TABLE-COUNT).
004260     MOVE CVT-GEO-REACH (CV-TABLE-FOUND-SUB)
004270                                TO FMVT-GEO-REACH (FMV-TABLE-COUNT).
004280     MOVE CVT-ACAD-POSITION (CV-TABLE-FOUND-SUB)
004290                                TO FMVT-ACAD-POSITION (FMV-TABLE-COUNT).
004300     MOVE CVT-ADDL-EDU (CV-TABLE-FOUND-SUB)
004310                                TO FMVT-ADDL-EDU (FMV-TABLE-COUNT).
004320     MOVE CVT-RESEARCH-EXP (CV-TABLE-FOUND-SUB)
004330                                TO FMVT-RESEARCH-EXP (FMV-TABLE-COUNT).
004340     MOVE CVT-PUBLICATION (CV-TABLE-FOUND-SUB)
004350                                TO FMVT-PUBLICATION (FMV-TABLE-COUNT).
004360     MOVE CVT-SPEAKING (CV-TABLE-FOUND-SUB)
004370                                TO FMVT-SPEAKING (FMV-TABLE-COUNT).
004380*
004390 0650-EXIT.
004400     EXIT.
004410*-----------------------------------------------------------------
004420*    Rewrites the FMV master whole - original rows first (their
004430*    original table position), this run's new rows after, per
004440*    the conversion's rewrite rule.
004450*
004460 0700-REWRITE-FMV-MASTER.
004470*
004480     OPEN OUTPUT FMV-FILE.
004490*
004500     PERFORM 0710-WRITE-ONE-FMV-ROW THRU 0710-EXIT
004510             VARYING FMV-TABLE-SUB FROM 1 BY 1
004520             UNTIL FMV-TABLE-SUB > FMV-TABLE-COUNT.
004530*
004540     CLOSE FMV-FILE.
004550*
004560 0700-EXIT.
004570     EXIT.
004580*-----------------------------------------------------------------
004590 0710-WRITE-ONE-FMV-ROW.
004600*
004610     MOVE SPACES TO FMV-RECORD.
004620     MOVE FMVT-NAME          (FMV-TABLE-SUB) TO FMV-NAME.
004630     MOVE FMVT-DVL-CODE      (FMV-TABLE-SUB) TO FMV-DVL-CODE.
004640     MOVE FMVT-EMAIL         (FMV-TABLE-SUB) TO FMV-EMAIL.
004650     MOVE FMVT-YEARS-EXP     (FMV-TABLE-SUB) TO FMV-YEARS-EXP.
004660     MOVE FMVT-CLINICAL-EXP  (FMV-TABLE-SUB) TO FMV-CLINICAL-EXP.
004670     MOVE FMVT-LEADERSHIP    (FMV-TABLE-SUB) TO FMV-LEADERSHIP.
004680     MOVE FMVT-GEO-REACH     (FMV-TABLE-SUB) TO FMV-GEO-REACH.
004690     MOVE FMVT-ACAD-POSITION (FMV-TABLE-SUB) TO FMV-ACAD-POSITION.
004700     MOVE FMVT-ADDL-EDU      (FMV-TABLE-SUB) TO FMV-ADDL-EDU.
004710     MOVE FMVT-RESEARCH-EXP  (FMV-TABLE-SUB) TO FMV-RESEARCH-EXP.
004720     MOVE FMVT-PUBLICATION   (FMV-TABLE-SUB) TO FMV-PUBLICATION.
004730     MOVE FMVT-SPEAKING      (FMV-TABLE-SUB) TO FMV-SPEAKING.
004740     MOVE FMVT-TIER-TYPE     (FMV-TABLE-SUB) TO FMV-TIER-TYPE.
004750*
004760     PERFORM 8900-TRACE-DUMP-FMV-RECORD THRU 8900-EXIT.
004770*
004780     WRITE FMV-RECORD.
004790*
004800     IF FMV-FILE-STATUS NOT = "00"
004810        DISPLAY "FMVCALNEW - ERROR WRITING FMV MASTER, STATUS "
004820                FMV-FILE-STATUS.
004830*
004840 0710-EXIT.
004850     EXIT.
004860*-----------------------------------------------------------------
004870*    The Missing-Doctors file is opened at all only when there
004880*    is at least one exception to report (AP-0577) - on a
004890*    clean run the file is simply never created.
004900*
004910 0800-WRITE-MISSING-FILE.
004920*
004930     IF DVL-MISSING-COUNT > ZERO
004940        OPEN OUTPUT MISS-FILE
004950        PERFORM 0810-WRITE-ONE-MISSING-ROW THRU 0810-EXIT
004960                VARYING W-MISS-SUB FROM 1 BY 1
004970                UNTIL W-MISS-SUB > DVL-MISSING-COUNT
004980        CLOSE MISS-FILE.
004990*
005000 0800-EXIT.
005010     EXIT.
005020*-----------------------------------------------------------------
005030 0810-WRITE-ONE-MISSING-ROW.
005040*
005050     MOVE SPACES TO MISSING-RECORD.
005060     MOVE DVLT-CUST-CODE (DVL-MISSING-INDEX (W-MISS-SUB))
005070                                                 TO MISS-CUST-CODE.
005080     MOVE DVLT-EMAIL     (DVL-MISSING-INDEX (W-MISS-SUB))
005090                                                 TO MISS-EMAIL.
005100     MOVE DVLT-TIER-TYPE (DVL-MISSING-INDEX (W-MISS-SUB))
005110                                                 TO MISS-TIER-TYPE.
005120     MOVE DVLT-ACCT-NAME (DVL-MISSING-INDEX (W-MISS-SUB))
005130                                                 TO MISS-ACCT-NAME.
005140*
005150     WRITE MISSING-RECORD.
005160*
005170     IF MISS-FILE-STATUS NOT = "00"
005180        DISPLAY "FMVCALNEW - ERROR WRITING MISSING-DOCTORS FILE, "
005190                "STATUS " MISS-FILE-STATUS.
005200*
005210 0810-EXIT.
005220     EXIT.
005230*-----------------------------------------------------------------
005240 0900-TERMINATE.
005250*
005260     SUBTRACT FMV-TABLE-ORIG-COUNT FROM FMV-TABLE-COUNT
005270              GIVING FMV-ADDED-COUNT.
005280*
005290     IF DVL-MISSING-COUNT > ZERO
005300        MOVE DVL-MISSING-COUNT TO D-DVL-MISSING-COUNT
005310        DISPLAY "missing doctors logged: " D-DVL-MISSING-COUNT.
005320*
005330     MOVE FMV-ADDED-COUNT TO D-FMV-ADDED-COUNT.
005340     DISPLAY "added " D-FMV-ADDED-COUNT " new rows".
005350*
005360 0900-EXIT.
005370     EXIT.
005380*-----------------------------------------------------------------
005390*
005400     COPY "PL-LOOK-FOR-CV-RECORD.CBL".
005410     COPY "PLGENERAL.CBL".
