000010*
000020* FDDOC.CBL
000030*----------------------------------------------------------------
000040*    FD and record layout for the extracted doctor-data file
000050*    (FMVCAL unit).  Each row is matched by e-mail against the
000060*    CV-TABLE built from the survey dump; an unmatched doctor
000070*    is skipped with no error and no output.
000080*
000090*    DOC-NAME        doctor name, carried onto the FMV master
000100*                    row as FMV-NAME.
000110*    DOC-DVL-CODE    DVL code, carried onto the FMV master row
000120*                    as FMV-DVL-CODE.
000130*    DOC-EMAIL       match key, normalized before lookup.
000140*----------------------------------------------------------------
000150* 1997-11-04 RJG  WRITTEN.
000160* 2003-06-17 MPK  CR-1183 ADDED CHAR TABLE FOR BLANK-LINE CHECK.
000170*----------------------------------------------------------------
000180*
000190 FD  DOC-FILE
000200     LABEL RECORDS ARE STANDARD.
000210*
000220 01  DOC-RECORD.
000230     05  DOC-NAME                  PIC X(40).
000240     05  DOC-DVL-CODE              PIC X(10).
000250     05  DOC-EMAIL                 PIC X(50).
000260     05  FILLER                    PIC X(05).
000270*
000280 01  DOC-RECORD-CHARS REDEFINES DOC-RECORD.
000290     05  DOC-RECORD-CHAR           PIC X OCCURS 105 TIMES.
