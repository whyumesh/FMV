000010*
000020* FDDVL.CBL
000030*----------------------------------------------------------------
000040*    FD and record layout for the DVL (doctor master list)
000050*    extract.  One DVL-RECORD per line, fixed columns, no
000060*    header/trailer rows in the file as delivered by the
000070*    download job.
000080*
000090*    DVL-CUST-CODE   the "DVL Code" - dedupe/skip key 1 in the
000100*                    FMV master.
000110*    DVL-EMAIL       account e-mail - the match key, normalized
000120*                    (trim/lower-case) before any compare.
000130*    DVL-TIER-TYPE   tier classification, carried onto the FMV
000140*                    master row untouched.
000150*    DVL-ACCT-NAME   account (doctor) name, carried onto the
000160*                    FMV master row as FMV-NAME.
000170*----------------------------------------------------------------
000180* 1997-11-04 RJG  WRITTEN.
000190* 2003-06-17 MPK  CR-1183 ADDED CHAR TABLE FOR BLANK-LINE CHECK.
000200*----------------------------------------------------------------
000210*
000220 FD  DVL-FILE
000230     LABEL RECORDS ARE STANDARD.
000240*
000250 01  DVL-RECORD.
000260     05  DVL-CUST-CODE             PIC X(10).
000270     05  DVL-EMAIL                 PIC X(50).
000280     05  DVL-TIER-TYPE             PIC X(15).
000290     05  DVL-ACCT-NAME             PIC X(40).
000300     05  FILLER                    PIC X(05).
000310*
000320*    Raw-character view used only to test for a blank trailer
000330*    line before the record is loaded into DVL-TABLE.
000340*
000350 01  DVL-RECORD-CHARS REDEFINES DVL-RECORD.
000360     05  DVL-RECORD-CHAR           PIC X OCCURS 120 TIMES.
