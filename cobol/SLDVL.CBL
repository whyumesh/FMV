000010*
000020* SLDVL.CBL
000030*----------------------------------------------------------------
000040*    SELECT clause for the DVL (doctor master list) extract.
000050*    Plain sequential text received from the download job;
000060*    no keyed access - every match is done against the
000070*    in-memory DVL-TABLE built by DVLTAB-LOAD-FILE.
000080*----------------------------------------------------------------
000090* 1997-11-04 RJG  WRITTEN.
000100*----------------------------------------------------------------
000110     SELECT DVL-FILE ASSIGN TO "DVLLIST"
000120            ORGANIZATION IS LINE SEQUENTIAL
000130            FILE STATUS  IS DVL-FILE-STATUS.
