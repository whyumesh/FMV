000010*
000020* FDCV.CBL
000030*----------------------------------------------------------------
000040*    FD and record layout for the CV survey-response dump.
000050*    CV-EMAIL is the match key.  The eight fields flagged
000060*    below are the only ones that travel onto the FMV master;
000070*    CV-EDU-QUAL and CV-SPECIALTY are read and held but are
000080*    not part of the FMV column set.
000090*
000100*    CV-START-TIME     survey start timestamp - not carried.
000110*    CV-EMAIL          match key, normalized before lookup.
000120*    CV-CLINICAL-EXP   -> FMV-CLINICAL-EXP
000130*    CV-LEADERSHIP     -> FMV-LEADERSHIP
000140*    CV-GEO-REACH      -> FMV-GEO-REACH
000150*    CV-ACAD-POSITION  -> FMV-ACAD-POSITION
000160*    CV-EDU-QUAL       not carried onto the FMV master.
000170*    CV-ADDL-EDU       -> FMV-ADDL-EDU
000180*    CV-SPECIALTY      not carried onto the FMV master.
000190*    CV-YEARS-EXP      -> FMV-YEARS-EXP (FMVCALNEW unit only;
000200*                        FMVCAL leaves FMV-YEARS-EXP blank).
000210*    CV-RESEARCH-EXP   -> FMV-RESEARCH-EXP
000220*    CV-PUBLICATION    -> FMV-PUBLICATION
000230*    CV-SPEAKING       -> FMV-SPEAKING
000240*----------------------------------------------------------------
000250* 1997-11-04 RJG  WRITTEN.
000260* 2003-06-17 MPK  CR-1183 ADDED CHAR TABLE FOR BLANK-LINE CHECK.
000270*----------------------------------------------------------------
000280*
000290 FD  CV-FILE
000300     LABEL RECORDS ARE STANDARD.
000310*
000320 01  CV-RECORD.
000330     05  CV-START-TIME             PIC X(20).
000340     05  CV-EMAIL                  PIC X(50).
000350     05  CV-CLINICAL-EXP           PIC X(30).
000360     05  CV-LEADERSHIP             PIC X(30).
000370     05  CV-GEO-REACH              PIC X(30).
000380     05  CV-ACAD-POSITION          PIC X(30).
000390     05  CV-EDU-QUAL               PIC X(30).
000400     05  CV-ADDL-EDU               PIC X(30).
000410     05  CV-SPECIALTY              PIC X(30).
000420     05  CV-YEARS-EXP              PIC X(10).
000430     05  CV-RESEARCH-EXP           PIC X(30).
000440     05  CV-PUBLICATION            PIC X(30).
000450     05  CV-SPEAKING               PIC X(30).
000460     05  FILLER                    PIC X(05).
000470*
000480 01  CV-RECORD-CHARS REDEFINES CV-RECORD.
000490     05  CV-RECORD-CHAR            PIC X OCCURS 385 TIMES.
