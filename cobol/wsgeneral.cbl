000010*
000020* WSGENERAL.CBL
000030*----------------------------------------------------------------
000040*    WORKING-STORAGE used by PLGENERAL.CBL - the e-mail
000050*    normalization call, the UPSI-0 trace-dump switch, and the
000060*    eight survey-column labels the trace dump prints beside
000070*    each FMV-SURVEY-FIELD value.
000080*----------------------------------------------------------------
000090* 1997-11-04 RJG  WRITTEN.
000100* 2003-06-17 MPK  CR-1183 ADDED LABEL TABLE FOR UPSI-0 TRACE.
000110*----------------------------------------------------------------
000120*
000130 01  W-TRACE-SWITCH                PIC X     VALUE "N".
000140     88  TRACE-DUMP-IS-ON                VALUE "Y".
000150*
000160*    Labels line up 1-for-1 with the FMV-SURVEY-FIELD OCCURS
000170*    table in FDFMV.CBL - loaded once as FILLER and redefined
000180*    into a table, same trick the old pick-list screens used
000190*    for their option tables.
000200*
000210 01  SURVEY-LABEL-VALUES.
000220     05  FILLER                    PIC X(15) VALUE "CLINICAL-EXP".
000230     05  FILLER                    PIC X(15) VALUE "LEADERSHIP".
000240     05  FILLER                    PIC X(15) VALUE "GEO-REACH".
000250     05  FILLER                    PIC X(15) VALUE "ACAD-POSITION".
000260     05  FILLER                    PIC X(15) VALUE "ADDL-EDU".
000270     05  FILLER                    PIC X(15) VALUE "RESEARCH-EXP".
000280     05  FILLER                    PIC X(15) VALUE "PUBLICATION".
000290     05  FILLER                    PIC X(15) VALUE "SPEAKING".
000300*
000310 01  SURVEY-LABEL-TABLE REDEFINES SURVEY-LABEL-VALUES.
000320     05  SURVEY-LABEL              PIC X(15) OCCURS 8 TIMES.
000330*
000340 77  TRACE-SUB                     PIC 9(02) COMP.
